000100 IDENTIFICATION DIVISION.                                      00T001
000200 PROGRAM-ID.     X61BTS01.                                     00T001
000300 AUTHOR.         R S PELLETIER.                                00T001
000400 INSTALLATION.   CARD OPERATIONS - DATA PROCESSING DIVISION.   00T001
000500 DATE-WRITTEN.   11/13/1998.                                    00T001
000600 DATE-COMPILED.                                                 00T001
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.              00T001
000800*-----------------------------------------------------------*  00T001
000900* X61BTS01 - TEST SUITE FOR X61R001 (CARDSERVICE)             *  00T001
001000* CNR.CARDOPS.REGISTRATION.XUNIT                               00T001
001100*-----------------------------------------------------------*  00T001
001200* **++ drives X61R001 directly, one CALL per test case, off    00T001
001300*      a flat test-case file - same xunit shape as X60DTS01,   00T001
001400*      which drove X60D001. that program's PERFORM ... UNTIL   00T001
001500*      ... END-PERFORM read loop is kept as two THRU           00T001
001600*      paragraphs here instead, and FUNCTION TRIM is dropped   00T001
001700*      in favour of INSPECT TALLYING, to match the rest of      00T001
001800*      the CNR suite's coding style.                            00T001
001900*-----------------------------------------------------------*  00T001
002000*  CHANGE LOG                                                  00T001
002100*-----------------------------------------------------------*  00T001
002200* 1998-11-13 RSP X61-0034  FIRST CUT.                         *00T001
002250* 1999-02-22 RSP X61-0039  ADDED THE TCIN-EXPECTED-RC-EDIT AND   00T001
002260*             TCIN-SEQ-EDIT REDEFINED VIEWS SO A FAILED TEST     00T001
002270*             CASE CAN BE LOGGED WITH EDITED, NOT ZONED, DIGITS. 00T001
002300* 1999-07-30 RSP X61-0999Y2K REVIEWED FOR CENTURY ROLLOVER -    00T001
002400*             NO DATE FIELDS IN THIS PROGRAM. NO CHANGES.       00T001
002500* 2004-01-20 JGM X61-0060  NOW SENDS RS-FUNCTION-TERMINATE TO   00T001
002600*             X61R001 AFTER THE LAST TEST CASE SO THE MASTER    00T001
002700*             FILE IS CLOSED CLEANLY BEFORE THE RECAP PRINTS.   00T001
002750* 2006-05-09 TBQ X61-0068  TEST-CASE-CTR AND THE PASS/FAIL       00T001
002760*             COUNTERS WERE DISPLAYED AS PIC 9(9) COMP RAW       00T001
002770*             BINARY ON ONE SHOP'S OLDER DISPLAY DRIVER -        00T001
002780*             900-SHOW-STATISTICS NOW MOVES THEM TO EDITED       00T001
002790*             FIELDS BEFORE DISPLAY.                             00T001
002800* 2008-03-18 JGM X61-0080  ADDED WS-EDIT-CTR AS A STANDALONE     00T001
002810*             EDIT WORK FIELD FOR THE X61-0068 FIX ABOVE,        00T001
002820*             RATHER THAN FOLDING IT INTO TEST-COUNTERS.         00T001
002900*-----------------------------------------------------------*  00T001
002900 ENVIRONMENT DIVISION.                                          00T001
003000*                                                                00T001
003100 CONFIGURATION SECTION.                                         00T001
003200 SOURCE-COMPUTER.    IBM-370.                                   00T001
003300 OBJECT-COMPUTER.    IBM-370.                                   00T001
003400 SPECIAL-NAMES.                                                 00T001
003500     C01 IS TOP-OF-FORM.                                        00T001
003600*                                                                00T001
003700 INPUT-OUTPUT SECTION.                                          00T001
003800 FILE-CONTROL.                                                  00T001
003900     SELECT TCIN ASSIGN TO TCIN                                 00T001
004000            FILE STATUS IS TCIN-FS.                             00T001
004100*                                                                00T001
004200 DATA DIVISION.                                                 00T001
004300 FILE SECTION.                                                  00T001
004400 FD  TCIN                                                       00T001
004500     LABEL RECORDS ARE STANDARD                                 00T001
004600     RECORD CONTAINS 80 CHARACTERS.                             00T001
004700 01  TCIN-REC.                                                   00T001
004800     03  TCIN-DESCRIPTION                PIC X(30).              00T001
004900     03  FILLER                          PIC X(01).              00T001
005000     03  TCIN-CARD-NUMBER                PIC X(19).              00T001
005100     03  FILLER                          PIC X(01).              00T001
005200     03  TCIN-CARD-NUMBER-LEN            PIC 9(02).              00T001
005300     03  FILLER                          PIC X(01).              00T001
005400     03  TCIN-BATCH-NUMBER               PIC X(08).              00T001
005500     03  FILLER                          PIC X(01).              00T001
005600     03  TCIN-SEQUENCE-NUMBER            PIC 9(06).              00T001
005650     03  TCIN-SEQ-EDIT REDEFINES TCIN-SEQUENCE-NUMBER PIC ZZZZZ9.00T001
005700     03  FILLER                          PIC X(01).              00T001
005800     03  TCIN-EXPECTED-ALREADY-EXISTS    PIC X(01).              00T001
005900         88  TCIN-EXPECT-ALREADY-EXISTS-Y    VALUE 'Y'.         00T001
006000         88  TCIN-EXPECT-ALREADY-EXISTS-N    VALUE 'N'.         00T001
006100     03  FILLER                          PIC X(01).              00T001
006200     03  TCIN-EXPECTED-RESULT-CODE       PIC 9(02).              00T001
006250     03  TCIN-EXPECTED-RC-EDIT REDEFINES                        00T001
006260                 TCIN-EXPECTED-RESULT-CODE  PIC Z9.             00T001
006300     03  FILLER                          PIC X(09).              00T001
006350*                                                                00T001
006360*    raw 80-byte view, used only when RAISE-ERROR needs to dump  00T001
006370*    the offending test case record as-is                       00T001
006380 01  TCIN-RAW-VIEW REDEFINES TCIN-REC   PIC X(80).              00T001
006400*                                                                00T001
006500 WORKING-STORAGE SECTION.                                        00T001
006600 01  CC-CARD-SERVICE                     PIC X(08)                00T001
006700                                         VALUE 'X61R001'.        00T001
006800*                                                                00T001
006900 01  TEST-CASE-SWITCH                    PIC X(01).               00T001
007000     88  TEST-CASE-PASSED                    VALUE 'P'.          00T001
007100     88  TEST-CASE-FAILED                    VALUE 'F'.          00T001
007200*                                                                00T001
007250 77  WS-EDIT-CTR                        PIC ZZZZZZZZ9.           00T001
007260*    standalone edit work field - 900-SHOW-STATISTICS moves      00T001
007270*    each COMP counter through here before DISPLAY so the        00T001
007280*    recap prints as decimal digits, not raw binary.             00T001
007300 01  TEST-COUNTERS.                                               00T001
007400     03  TEST-CASE-CTR                   PIC 9(9) COMP VALUE ZERO.00T001
007500     03  TEST-CASE-PASSED-CTR            PIC 9(9) COMP VALUE ZERO.00T001
007600     03  TEST-CASE-FAILED-CTR            PIC 9(9) COMP VALUE ZERO.00T001
007700     03  DESC-TRAIL-SPACES               PIC 9(4) COMP.          00T001
007800     03  DESC-SIG-LEN                    PIC 9(4) COMP.          00T001
007850     03  FILLER                          PIC X(04).              00T001
007900*                                                                00T001
008000 01  TEST-FILE-STATUSES.                                         00T001
008100     03  TCIN-FS                         PIC XX.                 00T001
008200         88  TCIN-OK                         VALUE '00'.         00T001
008300         88  TCIN-EOF                         VALUE '10'.        00T001
008350     03  FILLER                          PIC X(04).              00T001
008400*                                                                00T001
008500     COPY X61RPRM.                                                00T001
008600*                                                                00T001
008700 PROCEDURE DIVISION.                                              00T001
008800*                                                                00T001
008900 000-MAIN-TEST-SUITE.                                             00T001
009000     DISPLAY ' ********** X61BTS01 - CARDSERVICE START *********'.00T001
009100*                                                                00T001
009200     PERFORM 100-OPEN-TEST-CASES      THRU 100-EXIT.             00T001
009300     PERFORM 200-READ-TEST-CASE       THRU 200-EXIT.             00T001
009400     PERFORM 250-RUN-ONE-TEST-CASE    THRU 250-EXIT              00T001
009500            UNTIL TCIN-EOF.                                      00T001
009600     PERFORM 280-TERMINATE-CARD-SERVICE THRU 280-EXIT.           00T001
009700     PERFORM 300-CLOSE-TEST-CASES     THRU 300-EXIT.             00T001
009800     PERFORM 900-SHOW-STATISTICS      THRU 900-EXIT.             00T001
009900*                                                                00T001
010000     DISPLAY ' *********** X61BTS01 - CARDSERVICE END **********'.00T001
010100*                                                                00T001
010200     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO                      00T001
010300        MOVE 12                        TO RETURN-CODE            00T001
010400     END-IF.                                                     00T001
010500*                                                                00T001
010600     GOBACK.                                                     00T001
010700*                                                                00T001
010800 100-OPEN-TEST-CASES.                                             00T001
010900     OPEN INPUT TCIN.                                             00T001
011000     IF NOT TCIN-OK                                               00T001
011100        DISPLAY 'TEST CASES FILE OPEN ERROR - FS: ' TCIN-FS       00T001
011200        PERFORM RAISE-ERROR                                       00T001
011300     END-IF.                                                      00T001
011400 100-EXIT.                                                        00T001
011500     EXIT.                                                        00T001
011600*                                                                 00T001
011700 200-READ-TEST-CASE.                                              00T001
011800     READ TCIN.                                                   00T001
011900     IF NOT TCIN-OK AND NOT TCIN-EOF                              00T001
012000        DISPLAY 'TEST CASES FILE READ ERROR - FS: ' TCIN-FS       00T001
012100        PERFORM RAISE-ERROR                                       00T001
012200     END-IF.                                                      00T001
012300 200-EXIT.                                                        00T001
012400     EXIT.                                                        00T001
012500*                                                                 00T001
012600 250-RUN-ONE-TEST-CASE.                                           00T001
012700     ADD 1                             TO TEST-CASE-CTR.          00T001
012800     PERFORM 260-SET-TEST-CASE-INPUT   THRU 260-EXIT.             00T001
012900*                                                                 00T001
013000     CALL CC-CARD-SERVICE USING X61-CARD-SVC-PARMS                00T001
013100              ON EXCEPTION                                        00T001
013200                 PERFORM RAISE-CALL-ERROR                         00T001
013300          NOT ON EXCEPTION                                        00T001
013400                 PERFORM 270-CHECK-TEST-CASE THRU 270-EXIT        00T001
013500     END-CALL.                                                    00T001
013600*                                                                 00T001
013700     PERFORM 200-READ-TEST-CASE        THRU 200-EXIT.             00T001
013800 250-EXIT.                                                        00T001
013900     EXIT.                                                        00T001
014000*                                                                 00T001
014100 260-SET-TEST-CASE-INPUT.                                         00T001
014200     MOVE SPACE                        TO RS-CARD-NUMBER.         00T001
014300     MOVE TCIN-CARD-NUMBER (1:TCIN-CARD-NUMBER-LEN)               00T001
014400                                        TO RS-CARD-NUMBER          00T001
014500                                           (1:TCIN-CARD-NUMBER-LEN)00T001
014600     MOVE TCIN-CARD-NUMBER-LEN         TO RS-CARD-NUMBER-LEN.     00T001
014700     MOVE TCIN-BATCH-NUMBER            TO RS-BATCH-NUMBER.        00T001
014800     MOVE TCIN-SEQUENCE-NUMBER         TO RS-SEQUENCE-NUMBER.     00T001
014900     SET  RS-FUNCTION-REGISTER         TO TRUE.                   00T001
015000 260-EXIT.                                                        00T001
015100     EXIT.                                                        00T001
015200*                                                                 00T001
015300 270-CHECK-TEST-CASE.                                             00T001
015400     SET  TEST-CASE-FAILED             TO TRUE.                   00T001
015500     IF RS-RESULT-CODE EQUAL TCIN-EXPECTED-RESULT-CODE            00T001
015600        IF (RS-ALREADY-EXISTS-YES AND TCIN-EXPECT-ALREADY-EXISTS-Y)00T001
015700           OR (RS-ALREADY-EXISTS-NO AND TCIN-EXPECT-ALREADY-EXISTS-N)00T001
015800           SET TEST-CASE-PASSED        TO TRUE                    00T001
015900        END-IF                                                    00T001
016000     END-IF.                                                      00T001
016100     PERFORM 275-SHOW-TEST-CASE-RESULT THRU 275-EXIT.             00T001
016200 270-EXIT.                                                        00T001
016300     EXIT.                                                        00T001
016400*                                                                 00T001
016500 275-SHOW-TEST-CASE-RESULT.                                       00T001
016600     IF TEST-CASE-PASSED                                          00T001
016700        ADD 1                          TO TEST-CASE-PASSED-CTR    00T001
016800        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'       00T001
016900     ELSE                                                         00T001
017000        ADD 1                          TO TEST-CASE-FAILED-CTR    00T001
017100        PERFORM 276-TRIM-DESCRIPTION    THRU 276-EXIT             00T001
017200        DISPLAY ' '                                               00T001
017300        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'  00T001
017400        DISPLAY TCIN-DESCRIPTION (1:DESC-SIG-LEN)                 00T001
017500                ' - EXPECTED RC ' TCIN-EXPECTED-RESULT-CODE       00T001
017600                ' EXISTS ' TCIN-EXPECTED-ALREADY-EXISTS            00T001
017700        DISPLAY ' - ACTUAL RC ' RS-RESULT-CODE                    00T001
017800                ' EXISTS ' RS-RESULT-ALREADY-EXISTS                00T001
017900                ' MSG: ' RS-RESULT-MESSAGE                        00T001
018000        DISPLAY ' '                                               00T001
018100     END-IF.                                                      00T001
018200 275-EXIT.                                                        00T001
018300     EXIT.                                                        00T001
018400*                                                                 00T001
018500*    no FUNCTION TRIM on this compiler - tally trailing blanks    00T001
018600*    and reference-modify down to the significant text instead    00T001
018700 276-TRIM-DESCRIPTION.                                            00T001
018800     MOVE ZERO                         TO DESC-TRAIL-SPACES.      00T001
018900     INSPECT TCIN-DESCRIPTION TALLYING DESC-TRAIL-SPACES          00T001
019000             FOR TRAILING SPACE.                                  00T001
019100     COMPUTE DESC-SIG-LEN = 30 - DESC-TRAIL-SPACES.               00T001
019200     IF DESC-SIG-LEN = ZERO                                       00T001
019300        MOVE 1                         TO DESC-SIG-LEN            00T001
019400     END-IF.                                                      00T001
019500 276-EXIT.                                                        00T001
019600     EXIT.                                                        00T001
019700*                                                                 00T001
019800 280-TERMINATE-CARD-SERVICE.                                      00T001
019900     SET  RS-FUNCTION-TERMINATE        TO TRUE.                   00T001
020000     CALL CC-CARD-SERVICE USING X61-CARD-SVC-PARMS                00T001
020100              ON EXCEPTION                                        00T001
020200                 PERFORM RAISE-CALL-ERROR                         00T001
020300     END-CALL.                                                    00T001
020400 280-EXIT.                                                        00T001
020500     EXIT.                                                        00T001
020600*                                                                 00T001
020700 300-CLOSE-TEST-CASES.                                            00T001
020800     CLOSE TCIN.                                                  00T001
020900     IF NOT TCIN-OK                                               00T001
021000        DISPLAY 'TEST CASES FILE CLOSE ERROR - FS: ' TCIN-FS      00T001
021100        PERFORM RAISE-ERROR                                       00T001
021200     END-IF.                                                      00T001
021300 300-EXIT.                                                        00T001
021400     EXIT.                                                        00T001
021500*                                                                 00T001
021600 900-SHOW-STATISTICS.                                             00T001
021700     DISPLAY ' '.                                                 00T001
021800     DISPLAY '************* TEST SUITE RECAP *************'.      00T001
021850     MOVE TEST-CASE-CTR                 TO WS-EDIT-CTR.           00T001
021900     DISPLAY '* TEST CASES: ' WS-EDIT-CTR.                        00T001
021950     MOVE TEST-CASE-PASSED-CTR          TO WS-EDIT-CTR.           00T001
022000     DISPLAY '* PASSED:     ' WS-EDIT-CTR.                        00T001
022050     MOVE TEST-CASE-FAILED-CTR          TO WS-EDIT-CTR.           00T001
022100     DISPLAY '* FAILED:     ' WS-EDIT-CTR.                        00T001
022200     DISPLAY '********************************************'.      00T001
022300     DISPLAY ' '.                                                 00T001
022400 900-EXIT.                                                        00T001
022500     EXIT.                                                        00T001
022600*                                                                 00T001
022700 RAISE-CALL-ERROR.                                                00T001
022800     DISPLAY 'CALL EXCEPTION WHEN CALLING ' CC-CARD-SERVICE.      00T001
022900     PERFORM RAISE-ERROR.                                         00T001
023000*                                                                 00T001
023100 RAISE-ERROR.                                                     00T001
023200     MOVE 8                            TO RETURN-CODE.            00T001
023300     GOBACK.                                                      00T001
