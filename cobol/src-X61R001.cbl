000100 IDENTIFICATION DIVISION.                                      00R001
000200 PROGRAM-ID.     X61R001.                                      00R001
000300 AUTHOR.         R S PELLETIER.                                00R001
000400 INSTALLATION.   CARD OPERATIONS - DATA PROCESSING DIVISION.   00R001
000500 DATE-WRITTEN.   11/09/1998.                                    00R001
000600 DATE-COMPILED.                                                 00R001
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.              00R001
000800*-----------------------------------------------------------*  00R001
000900* X61R001                                                    *  00R001
001000* **++ CardService - dedups and registers one card number per   00R001
001100*      CALL from X61B001. loads the card master into a table    00R001
001200*      the first time it is called, scans the table by hash     00R001
001300*      for a match, and either returns the existing surrogate   00R001
001400*      id or assigns the next one and appends a new master      00R001
001500*      record. the master file is kept open EXTEND across       00R001
001600*      calls (working storage persists between CALLs to the     00R001
001700*      same load module) and is only closed when the caller     00R001
001800*      sets RS-FUNCTION-TERMINATE.                               00R001
001900*      adapted from the X60D001 deblock driver - same shape     00R001
002000*      of "do the real work, report result and position in a    00R001
002100*      shared MR-style area" is kept, the deblock/bitmap logic  00R001
002200*      is replaced with master-file dedup logic.                00R001
002300*-----------------------------------------------------------*  00R001
002400*  CHANGE LOG                                                  00R001
002500*-----------------------------------------------------------*  00R001
002600* 1998-11-09 RSP X61-0032  FIRST CUT.                         *00R001
002700* 1998-11-12 RSP X61-0033  ADDED THE FULL-SCAN TABLE SO A      00R001
002800*             RERUN OF THE SAME LOTE DOES NOT RE-READ THE       00R001
002900*             MASTER FILE FOR EVERY DETAIL LINE.                00R001
003000* 1999-03-22 RSP X61-0040  CM-CARD-HASH WIDENED - SEE X61CMST.  00R001
003100* 2001-06-14 TBQ X61-0049  MASTER RECORD NOW STAMPED WITH THE   00R001
003200*             CARRIED BATCH/SEQUENCE NUMBERS ON INSERT.         00R001
003300* 2004-01-20 JGM X61-0060  ADDED RS-FUNCTION-CODE HANDLING -    00R001
003400*             MASTER FILE STAYS OPEN EXTEND ACROSS CALLS AND    00R001
003500*             CLOSES ONLY ON RS-FUNCTION-TERMINATE.             00R001
003600* 1999-07-30 RSP X61-0999Y2K REVIEWED FOR CENTURY ROLLOVER -    00R001
003700*             NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.           00R001
003800* 2005-07-30 TBQ X61-0066  TABLE CEILING RAISED TO 50000 - SEE  00R001
003900*             X61CTAB CHANGE LOG.                               00R001
004000* 2008-09-02 JGM X61-0077  MASTER RECORD WIDENED TO 140 BYTES.  00R001
004050* 2008-03-18 JGM X61-0080  ADDED WS-MASTER-RECS-LOADED SO AN     00R001
004060*             ABEND DUMP DURING 100-LOAD-MASTER-TABLE SHOWS HOW 00R001
004070*             MANY MASTER RECORDS WERE READ BEFORE THE ABEND.   00R001
004100*-----------------------------------------------------------*  00R001
004200 ENVIRONMENT DIVISION.                                          00R001
004300 CONFIGURATION SECTION.                                         00R001
004400 SOURCE-COMPUTER.    IBM-370.                                   00R001
004500 OBJECT-COMPUTER.    IBM-370.                                   00R001
004600 SPECIAL-NAMES.                                                 00R001
004700     C01 IS TOP-OF-FORM.                                        00R001
004800*                                                                00R001
004900 INPUT-OUTPUT SECTION.                                          00R001
005000 FILE-CONTROL.                                                  00R001
005100     SELECT X61-CARD-MASTER ASSIGN TO CARDMSTR                  00R001
005200            ORGANIZATION IS SEQUENTIAL                          00R001
005300            FILE STATUS  IS CMST-FS.                            00R001
005400*                                                                00R001
005500 DATA DIVISION.                                                 00R001
005600 FILE SECTION.                                                  00R001
005700 FD  X61-CARD-MASTER                                            00R001
005800     LABEL RECORDS ARE STANDARD                                 00R001
005900     RECORD CONTAINS 140 CHARACTERS.                            00R001
006000     COPY X61CMST.                                              00R001
006100*                                                                00R001
006200 WORKING-STORAGE SECTION.                                       00R001
006210 77  WS-MASTER-RECS-LOADED                PIC 9(9) COMP VALUE 0. 00R001
006220*    standalone count of master records read on this call's      00R001
006230*    100-LOAD-MASTER-TABLE pass - kept apart from the CT table    00R001
006240*    itself so an abend dump shows how far the load got.          00R001
006300 01  RUN-SWITCHES.                                               00R001
006400     03  MASTER-LOADED-SW                PIC X(01) VALUE 'N'.   00R001
006500         88  MASTER-LOADED                    VALUE 'Y'.       00R001
006600     03  CMST-FS                         PIC XX.                00R001
006700         88  CMST-OK                          VALUE '00'.       00R001
006800         88  CMST-EOF                         VALUE '10'.       00R001
006900     03  HASH-FOUND-SW                   PIC X(01).             00R001
007000         88  HASH-FOUND                       VALUE 'Y'.       00R001
007100         88  HASH-NOT-FOUND                   VALUE 'N'.       00R001
007150     03  FILLER                          PIC X(04).             00R001
007200*                                                                00R001
007300 01  WORK-COUNTERS.                                              00R001
007400     03  NEXT-CARD-ID                    PIC 9(9)  COMP.        00R001
007500     03  FOUND-CARD-ID                   PIC 9(9)  COMP.        00R001
007550     03  FILLER                          PIC X(04).              00R001
007600*                                                                00R001
007700*    hash of the card number presented on this call              00R001
007800 01  CURRENT-CARD-HASH                   PIC X(64).             00R001
007850*    split view used only for abend-dump formatting - operators  00R001
007860*    got used to seeing the hash in two 32-byte halves           00R001
007870     03  FILLER REDEFINES CURRENT-CARD-HASH.                     00R001
007880         05  CURRENT-HASH-HALF OCCURS 2 TIMES PIC X(32).         00R001
007900*                                                                00R001
008000*    in-memory full-scan table, loaded once from X61-CARD-MASTER00R001
008100     COPY X61CTAB.                                               00R001
008200*                                                                00R001
008300*    CALL area for X61H001 (EncryptionService hash)               00R001
008400     COPY X61HPRM.                                               00R001
008500*                                                                00R001
008600 LINKAGE SECTION.                                                00R001
008700     COPY X61RPRM.                                               00R001
008800*                                                                00R001
008900 PROCEDURE DIVISION USING X61-CARD-SVC-PARMS.                    00R001
009000*                                                                00R001
009100 000-MAIN-CARD-SERVICE.                                          00R001
009200     MOVE 0                             TO RS-RESULT-CODE.       00R001
009300     MOVE 'N'                           TO RS-RESULT-ALREADY-EXISTS.00R001
009400*                                                                00R001
009500     IF RS-FUNCTION-TERMINATE                                    00R001
009600        PERFORM 800-TERMINATE-MASTER-FILE THRU 800-EXIT          00R001
009700     ELSE                                                        00R001
009800        IF NOT MASTER-LOADED                                     00R001
009900           PERFORM 100-LOAD-MASTER-TABLE THRU 100-EXIT           00R001
010000        END-IF                                                   00R001
010100        PERFORM 500-REGISTER-CARD THRU 500-EXIT                  00R001
010200     END-IF.                                                     00R001
010300*                                                                00R001
010400     GOBACK.                                                     00R001
010500*                                                                00R001
010600 100-LOAD-MASTER-TABLE.                                          00R001
010700     MOVE ZERO                          TO CT-ENTRY-TOT.         00R001
010800     MOVE ZERO                          TO NEXT-CARD-ID.         00R001
010850     MOVE ZERO                          TO WS-MASTER-RECS-LOADED.00R001
010900*                                                                00R001
011000     OPEN INPUT X61-CARD-MASTER.                                 00R001
011100     IF CMST-OK OR CMST-EOF                                      00R001
011200        PERFORM 110-READ-MASTER-RECORD THRU 110-EXIT             00R001
011300               UNTIL CMST-EOF                                    00R001
011400     ELSE                                                        00R001
011500*       a brand new installation has no master file yet -        00R001
011600*       start with an empty table rather than abend               00R001
011700        CONTINUE                                                 00R001
011800     END-IF.                                                     00R001
011900     CLOSE X61-CARD-MASTER.                                      00R001
012000*                                                                00R001
012100*    reopen EXTEND so 500-REGISTER-CARD can append new           00R001
012200*    master records for the rest of this run                     00R001
012300     OPEN EXTEND X61-CARD-MASTER.                                00R001
012400     IF NOT CMST-OK                                              00R001
012500        PERFORM RAISE-CMST-OPEN-ERROR THRU RAISE-CMST-OPEN-X     00R001
012600     END-IF.                                                     00R001
012700*                                                                00R001
012800     SET MASTER-LOADED                  TO TRUE.                 00R001
012900 100-EXIT.                                                       00R001
013000     EXIT.                                                       00R001
013100*                                                                00R001
013200 110-READ-MASTER-RECORD.                                         00R001
013300     READ X61-CARD-MASTER                                        00R001
013400         AT END                                                  00R001
013500            SET CMST-EOF            TO TRUE                      00R001
013600         NOT AT END                                              00R001
013700            PERFORM 120-APPEND-TABLE-ENTRY THRU 120-EXIT         00R001
013800     END-READ.                                                   00R001
013900 110-EXIT.                                                       00R001
014000     EXIT.                                                       00R001
014100*                                                                00R001
014200 120-APPEND-TABLE-ENTRY.                                         00R001
014250     ADD 1                              TO WS-MASTER-RECS-LOADED.00R001
014300     ADD 1                              TO CT-ENTRY-TOT.         00R001
014400     MOVE CM-CARD-ID       TO CT-CARD-ID      (CT-ENTRY-TOT).    00R001
014500     MOVE CM-CARD-HASH     TO CT-CARD-HASH    (CT-ENTRY-TOT).    00R001
014600     MOVE CM-BATCH-NUMBER  TO CT-BATCH-NUMBER (CT-ENTRY-TOT).    00R001
014700     MOVE CM-SEQUENCE-NUMBER                                     00R001
014800                           TO CT-SEQUENCE-NUMBER (CT-ENTRY-TOT). 00R001
014900     IF CM-CARD-ID > NEXT-CARD-ID                                00R001
015000        MOVE CM-CARD-ID                 TO NEXT-CARD-ID          00R001
015100     END-IF.                                                     00R001
015200 120-EXIT.                                                       00R001
015300     EXIT.                                                       00R001
015400*                                                                00R001
015500 500-REGISTER-CARD.                                              00R001
015600     MOVE SPACE                         TO HS-INPUT-TEXT.        00R001
015700     MOVE RS-CARD-NUMBER (1:RS-CARD-NUMBER-LEN)                  00R001
015800                                         TO HS-INPUT-TEXT         00R001
015900                                            (1:RS-CARD-NUMBER-LEN)00R001
016000     MOVE RS-CARD-NUMBER-LEN            TO HS-INPUT-LEN.         00R001
016100*                                                                00R001
016200     CALL 'X61H001' USING X61-HASH-SVC-PARMS                     00R001
016300              ON EXCEPTION                                       00R001
016400                 PERFORM RAISE-HASHSVC-CALL-ERROR                00R001
016500                    THRU RAISE-HASHSVC-CALL-X                    00R001
016600     END-CALL.                                                   00R001
016700     MOVE HS-OUTPUT-HASH                TO CURRENT-CARD-HASH.    00R001
016800*                                                                00R001
016900     PERFORM 520-SCAN-CARD-TABLE THRU 520-EXIT.                  00R001
017000*                                                                00R001
017100     IF HASH-FOUND                                               00R001
017200        MOVE FOUND-CARD-ID              TO RS-RESULT-CARD-ID     00R001
017300        SET  RS-ALREADY-EXISTS-YES      TO TRUE                  00R001
017400        MOVE 'Card already registered'                          00R001
017500                                         TO RS-RESULT-MESSAGE    00R001
017600     ELSE                                                        00R001
017700        PERFORM 540-INSERT-NEW-CARD THRU 540-EXIT                00R001
017800        SET  RS-ALREADY-EXISTS-NO       TO TRUE                  00R001
017900        MOVE 'Card registered successfully'                     00R001
018000                                         TO RS-RESULT-MESSAGE    00R001
018100     END-IF.                                                     00R001
018200     SET RS-RESULT-OK                   TO TRUE.                 00R001
018300 500-EXIT.                                                       00R001
018400     EXIT.                                                       00R001
018500*                                                                00R001
018600 520-SCAN-CARD-TABLE.                                            00R001
018700*    no KSDS on this box - linear full scan by hash, as          00R001
018800*    X61CTAB's own banner explains.                              00R001
018900     SET  HASH-NOT-FOUND                TO TRUE.                 00R001
019000     SET  CT-IDX                        TO 1.                    00R001
019100     PERFORM 522-TEST-ONE-TABLE-ENTRY THRU 522-EXIT              00R001
019200            VARYING CT-IDX FROM 1 BY 1                           00R001
019300            UNTIL CT-IDX > CT-ENTRY-TOT OR HASH-FOUND.           00R001
019400 520-EXIT.                                                       00R001
019500     EXIT.                                                       00R001
019600*                                                                00R001
019700 522-TEST-ONE-TABLE-ENTRY.                                       00R001
019800     IF CT-CARD-HASH (CT-IDX) = CURRENT-CARD-HASH                00R001
019900        SET  HASH-FOUND                 TO TRUE                  00R001
020000        MOVE CT-CARD-ID (CT-IDX)        TO FOUND-CARD-ID         00R001
020100     END-IF.                                                     00R001
020200 522-EXIT.                                                       00R001
020300     EXIT.                                                       00R001
020400*                                                                00R001
020500 540-INSERT-NEW-CARD.                                            00R001
020600     ADD 1                              TO NEXT-CARD-ID.         00R001
020700*                                                                00R001
020800     MOVE NEXT-CARD-ID                  TO CM-CARD-ID.           00R001
020900     MOVE CURRENT-CARD-HASH             TO CM-CARD-HASH.         00R001
021000     MOVE SPACE                         TO CM-ENCRYPTED-NUMBER.  00R001
021100     MOVE RS-CARD-NUMBER (1:RS-CARD-NUMBER-LEN)                  00R001
021200                                         TO CM-ENCRYPTED-NUMBER   00R001
021300                                            (1:RS-CARD-NUMBER-LEN)00R001
021400     MOVE RS-BATCH-NUMBER                TO CM-BATCH-NUMBER.     00R001
021500     MOVE RS-SEQUENCE-NUMBER             TO CM-SEQUENCE-NUMBER.  00R001
021600*                                                                00R001
021700     WRITE X61-CARD-MASTER-REC.                                  00R001
021800     IF NOT CMST-OK                                              00R001
021900        PERFORM RAISE-CMST-WRITE-ERROR THRU RAISE-CMST-WRITE-X   00R001
022000     END-IF.                                                     00R001
022100*                                                                00R001
022200     ADD 1                              TO CT-ENTRY-TOT.         00R001
022300     MOVE CM-CARD-ID       TO CT-CARD-ID      (CT-ENTRY-TOT).    00R001
022400     MOVE CM-CARD-HASH     TO CT-CARD-HASH    (CT-ENTRY-TOT).    00R001
022500     MOVE CM-BATCH-NUMBER  TO CT-BATCH-NUMBER (CT-ENTRY-TOT).    00R001
022600     MOVE CM-SEQUENCE-NUMBER                                     00R001
022700                           TO CT-SEQUENCE-NUMBER (CT-ENTRY-TOT). 00R001
022800     MOVE NEXT-CARD-ID                  TO RS-RESULT-CARD-ID.    00R001
022900 540-EXIT.                                                       00R001
023000     EXIT.                                                       00R001
023100*                                                                00R001
023200 800-TERMINATE-MASTER-FILE.                                      00R001
023300     IF MASTER-LOADED                                            00R001
023400        CLOSE X61-CARD-MASTER                                    00R001
023500        MOVE 'N'                        TO MASTER-LOADED-SW      00R001
023600     END-IF.                                                     00R001
023700 800-EXIT.                                                       00R001
023800     EXIT.                                                       00R001
023900*                                                                00R001
024000*--- INPUT/OUTPUT ERRORS -------------------------------------   00R001
024100 RAISE-CMST-OPEN-ERROR.                                          00R001
024200     DISPLAY 'X61R001 - CARD MASTER OPEN ERROR - FS: ' CMST-FS.  00R001
024300     SET  RS-RESULT-MASTER-FILE-ERROR   TO TRUE.                 00R001
024400     MOVE 'CARD MASTER FILE COULD NOT BE OPENED'                 00R001
024500                                         TO RS-RESULT-MESSAGE.   00R001
024600     MOVE 16                            TO RETURN-CODE.          00R001
024700     GOBACK.                                                     00R001
024800 RAISE-CMST-OPEN-X.                                              00R001
024900     EXIT.                                                       00R001
025000*                                                                00R001
025100 RAISE-CMST-WRITE-ERROR.                                         00R001
025200     DISPLAY 'X61R001 - CARD MASTER WRITE ERROR - FS: ' CMST-FS. 00R001
025300     SET  RS-RESULT-MASTER-FILE-ERROR   TO TRUE.                 00R001
025400     MOVE 'CARD MASTER FILE COULD NOT BE WRITTEN'                00R001
025500                                         TO RS-RESULT-MESSAGE.   00R001
025600     MOVE 16                            TO RETURN-CODE.          00R001
025700     GOBACK.                                                     00R001
025800 RAISE-CMST-WRITE-X.                                             00R001
025900     EXIT.                                                       00R001
026000*                                                                00R001
026100*--- RUNTIME ERRORS -------------------------------------------  00R001
026200 RAISE-HASHSVC-CALL-ERROR.                                       00R001
026300     DISPLAY 'X61R001 - CALL TO X61H001 RAISED AN EXCEPTION'.    00R001
026400     MOVE 12                            TO RETURN-CODE.          00R001
026500     GOBACK.                                                     00R001
026600 RAISE-HASHSVC-CALL-X.                                           00R001
026700     EXIT.                                                       00R001
