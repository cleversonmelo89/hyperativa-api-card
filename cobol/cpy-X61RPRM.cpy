000100*-----------------------------------------------------------*00RP01
000200* X61RPRM  -  X61R001 (CARDSERVICE) LINKAGE PARAMETERS       *00RP01
000300*-----------------------------------------------------------*00RP01
000400* **++ parameter area passed CALL X61R001 USING RS. adapted  00RP01
000500*      from the X60MCP deblock-override parameter copybook - 00RP01
000600*      same idea, one input group and one output group       00RP01
000700*      glued into a single linkage record.                   00RP01
000800*-----------------------------------------------------------*00RP01
000900* 1998-11-09 RSP X61-0032  FIRST CUT.                         00RP01
001000* 2001-06-14 TBQ X61-0049  ADDED RS-BATCH-NUMBER AND          00RP01
001100*             RS-SEQUENCE-NUMBER SO CARDSERVICE CAN STAMP     00RP01
001200*             THE MASTER RECORD WITH THE CARRIED BATCH STATE. 00RP01
001300* 2004-01-20 JGM X61-0060  ADDED RS-FUNCTION-CODE SO THE      00RP01
001400*             BATCH DRIVER CAN TELL X61R001 TO CLOSE THE      00RP01
001500*             MASTER FILE AT END OF RUN INSTEAD OF LEAVING    00RP01
001600*             IT OPEN UNTIL THE REGION TEARS DOWN.            00RP01
001700*-----------------------------------------------------------*00RP01
001800 01  X61-CARD-SVC-PARMS.                                      00RP02
001900     03  RS-FUNCTION-CODE                PIC X(01).           00RP02
002000         88  RS-FUNCTION-REGISTER            VALUE 'R'.       00RP02
002100         88  RS-FUNCTION-TERMINATE           VALUE 'T'.       00RP02
002200     03  FILLER                          PIC X(03).           00RP02
002300*        ---------------------------------------------        00RP02
002400*        INPUT GROUP - set by the caller before CALL          00RP02
002500*        ---------------------------------------------        00RP02
002600     03  RS-INPUT-AREA.                                       00RP02
002700         05  RS-CARD-NUMBER              PIC X(19).           00RP02
002800         05  RS-CARD-NUMBER-LEN          PIC 9(02) COMP.      00RP02
002900         05  RS-BATCH-NUMBER             PIC X(08).           00RP02
003000         05  RS-SEQUENCE-NUMBER          PIC 9(06).           00RP02
003100         05  FILLER                      PIC X(06).           00RP02
003200*        ---------------------------------------------        00RP02
003300*        OUTPUT GROUP - set by X61R001 before GOBACK          00RP02
003400*        ---------------------------------------------        00RP02
003500     03  RS-OUTPUT-AREA.                                      00RP02
003600         05  RS-RESULT-CARD-ID           PIC 9(09).           00RP02
003700         05  RS-RESULT-MESSAGE           PIC X(30).           00RP02
003800         05  RS-RESULT-ALREADY-EXISTS    PIC X(01).           00RP02
003900             88  RS-ALREADY-EXISTS-YES       VALUE 'Y'.       00RP02
004000             88  RS-ALREADY-EXISTS-NO        VALUE 'N'.       00RP02
004100         05  RS-RESULT-CODE              PIC 9(02) COMP.      00RP02
004200             88  RS-RESULT-OK                VALUE 0.        00RP02
004300             88  RS-RESULT-MASTER-FILE-ERROR VALUE 90.       00RP02
004400         05  FILLER                      PIC X(10).           00RP02
