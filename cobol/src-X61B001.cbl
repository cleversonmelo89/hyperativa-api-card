000100 IDENTIFICATION DIVISION.                                      00B001
000200 PROGRAM-ID.     X61B001.                                      00B001
000300 AUTHOR.         R S PELLETIER.                                00B001
000400 INSTALLATION.   CARD OPERATIONS - DATA PROCESSING DIVISION.   00B001
000500 DATE-WRITTEN.   11/06/1998.                                    00B001
000600 DATE-COMPILED.                                                 00B001
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.              00B001
000800*-----------------------------------------------------------*  00B001
000900* X61B001                                                    *  00B001
001000* **++ programma driver del lotto di numerazione carte (CNR)   00B001
001100*      legge il file LOTE riga per riga, classifica ogni riga  00B001
001200*      in header/detail("C")/footer(LOTE), mantiene il numero  00B001
001300*      di lotto corrente e richiama X61R001 per ogni riga      00B001
001400*      detail valida, scrivendo un risultato per riga nel      00B001
001500*      file dei risultati.                                     00B001
001600*-----------------------------------------------------------*  00B001
001700*  CHANGE LOG                                                  00B001
001800*-----------------------------------------------------------*  00B001
001900* 1998-11-06 RSP X61-0031  FIRST CUT. ADAPTED FROM THE X60    *00B001
002000*             X60DTS01 TEST-CASE-FILE DRIVER SHAPE (READ-UNTIL 00B001
002100*             -EOF LOOP, ONE CALL PER RECORD, CLOSING RECAP).  00B001
002200* 1998-12-02 RSP X61-0035  ADDED BLANK-LINE SKIP AFTER QA       00B001
002300*             FOUND A LOTE FEED WITH TRAILING BLANK LINES.     00B001
002400* 1999-02-11 RSP X61-0038  FOOTER CLASSIFICATION WAS MATCHING   00B001
002500*             HEADER LINES THAT HAPPENED TO BE 45+ BYTES LONG   00B001
002600*             AND STARTED WITH SPACES BEFORE "LOTE" - REORDERED00B001
002700*             THE EVALUATE SO HEADER IS TESTED FIRST.           00B001
002800* 2001-06-14 TBQ X61-0049  CURRENT-BATCH-NUMBER NOW CARRIED     00B001
002900*             ACROSS DETAIL RECORDS PER REQUEST X61-0049        00B001
003000*             (WAS RESET TO SPACES ON EVERY DETAIL LINE).      00B001
003100* 2003-02-19 TBQ X61-0058  RAW LINE WIDENED TO 80 BYTES (SEE    00B001
003200*             X61CLIN CHANGE LOG) TO MATCH THE NEW READER.      00B001
003300* 2004-01-20 JGM X61-0060  X61R001 NOW CALLED WITH A FUNCTION   00B001
003400*             CODE SO THE MASTER FILE CAN BE CLOSED CLEANLY AT  00B001
003500*             END OF RUN - ADDED 900-TERMINATE-BATCH.           00B001
003600* 1999-07-30 RSP X61-0999Y2K REVIEWED FOR CENTURY ROLLOVER -    00B001
003700*             NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM. NO        00B001
003800*             CHANGES REQUIRED.                                 00B001
003900* 2007-10-05 JGM X61-0071  SEQUENCE-NUMBER PARSING MOVED INTO   00B001
004000*             ITS OWN PARAGRAPH (324) AFTER A DEFECT WHERE A    00B001
004100*             STRAY HYPHEN IN COLUMN 4 PRODUCED A BAD NUMBER.   00B001
004150* 2008-03-11 JGM X61-0079  LOTE-LINE-LEN WAS REFERENCED AS THE   00B001
004160*             VARYING-RECORD DEPENDING-ON ITEM AND IN EVERY     00B001
004170*             LENGTH TEST IN THIS PROGRAM BUT WAS NEVER          00B001
004180*             DECLARED - ADDED TO BATCH-RUN-COUNTERS. ALSO       00B001
004190*             FIXED THE BLANK-LINE SKIP IN 250 (SEE BELOW).      00B001
004195* 2008-03-18 JGM X61-0080  ADDED WS-TRACE-SW SO A COUNT OF THE   00B001
004196*             CURRENT BATCH NUMBER CAN BE DISPLAYED AT THE       00B001
004197*             CONSOLE ON REQUEST WITHOUT A RECOMPILE.            00B001
004200*-----------------------------------------------------------*  00B001
004300 ENVIRONMENT DIVISION.                                          00B001
004400*                                                                00B001
004500 CONFIGURATION SECTION.                                         00B001
004600 SOURCE-COMPUTER.    IBM-370.                                   00B001
004700 OBJECT-COMPUTER.    IBM-370.                                   00B001
004800 SPECIAL-NAMES.                                                 00B001
004900     C01 IS TOP-OF-FORM                                         00B001
005000*    class to recognise a digit-only field                      00B001
005100     CLASS X61-DIGITS-ONLY IS '0' THRU '9'.                     00B001
005200*                                                                00B001
005300 INPUT-OUTPUT SECTION.                                          00B001
005400 FILE-CONTROL.                                                  00B001
005500     SELECT X61-CARD-LOTE   ASSIGN TO LOTEIN                    00B001
005600            ORGANIZATION IS LINE SEQUENTIAL                     00B001
005700            FILE STATUS  IS LOTE-FS.                            00B001
005800     SELECT X61-CARD-RESULT ASSIGN TO CARDRSLT                  00B001
005900            ORGANIZATION IS LINE SEQUENTIAL                     00B001
006000            FILE STATUS  IS RSLT-FS.                            00B001
006100*                                                                00B001
006200 DATA DIVISION.                                                 00B001
006300*                                                                00B001
006400 FILE SECTION.                                                  00B001
006500 FD  X61-CARD-LOTE                                              00B001
006600     LABEL RECORDS ARE STANDARD                                 00B001
006700     RECORD IS VARYING IN SIZE FROM 1 TO 80 CHARACTERS          00B001
006800            DEPENDING ON LOTE-LINE-LEN.                         00B001
006900 01  LOTE-LINE-REC                       PIC X(80).             00B001
007000*                                                                00B001
007100 FD  X61-CARD-RESULT                                            00B001
007200     LABEL RECORDS ARE STANDARD.                                00B001
007300 01  RESULT-LINE-REC                     PIC X(80).             00B001
007400*                                                                00B001
007500 WORKING-STORAGE SECTION.                                       00B001
007510 77  WS-TRACE-SW                         PIC X(01) VALUE 'N'.    00B001
007520     88  WS-TRACE-ON                         VALUE 'Y'.         00B001
007530*    standalone run-trace switch - flip to 'Y' at the CO-71      00B001
007540*    console and rerun to get the extra counts DISPLAY out of    00B001
007550*    900-TERMINATE-BATCH. left 'N' for normal production runs.   00B001
007600 01  WK-LITERALS.                                                00B001
007700     03  WK-LOTE-LITERAL                 PIC X(04) VALUE 'LOTE'.00B001
007800     03  WK-DETAIL-LITERAL               PIC X(01) VALUE 'C'.   00B001
007810     03  FILLER                          PIC X(03).             00B001
007900*                                                                00B001
008000 01  LOTE-FILE-STATUSES.                                        00B001
008100     03  LOTE-FS                         PIC XX.                00B001
008200         88  LOTE-OK                         VALUE '00'.       00B001
008300         88  LOTE-EOF                         VALUE '10'.       00B001
008400     03  RSLT-FS                         PIC XX.                00B001
008500         88  RSLT-OK                          VALUE '00'.       00B001
008550     03  FILLER                          PIC X(04).             00B001
008600*                                                                00B001
008700 01  BATCH-RUN-COUNTERS.                                        00B001
008710     03  LOTE-LINE-LEN                   PIC 9(4)  COMP.        00B001
008800     03  LINE-NUMBER                     PIC 9(9)  COMP.        00B001
008900     03  RESULT-COUNT                    PIC 9(9)  COMP.        00B001
009000     03  NEW-CARD-COUNT                  PIC 9(9)  COMP.        00B001
009100     03  DUP-CARD-COUNT                  PIC 9(9)  COMP.        00B001
009200     03  SEQ-IDX                         PIC 9(2)  COMP.        00B001
009300     03  CL-LEAD-SPACES                  PIC 9(4)  COMP.        00B001
009400     03  CL-FIRST-POS                    PIC 9(4)  COMP.        00B001
009500     03  CL-TRAIL-SPACES                 PIC 9(4)  COMP.        00B001
009600     03  CL-SIG-LEN                      PIC 9(4)  COMP.        00B001
009650     03  FILLER                          PIC X(04).             00B001
009700*                                                                00B001
009800 01  BATCH-CONTROL-AREA.                                        00B001
009900     03  CURRENT-BATCH-NUMBER            PIC X(08) VALUE SPACE. 00B001
010000     03  CL-FIRST-CHAR                   PIC X(01).             00B001
010100     03  SEQUENCE-NUMBER                 PIC 9(6)  COMP.        00B001
010200     03  SEQ-DIGIT-CHAR                  PIC X(01).             00B001
010300     03  SEQ-DIGIT-NUM                   PIC 9(01).             00B001
010400     03  FILLER                          PIC X(10).             00B001
010500*                                                                00B001
010600*    raw lote line, three classification views                  00B001
010700     COPY X61CLIN.                                              00B001
010800*                                                                00B001
010900*    X61R001 linkage parameter area, built here and passed      00B001
011000*    to the CardService CALL                                    00B001
011100     COPY X61RPRM.                                              00B001
011200*                                                                00B001
011300*    one result line, built here and written to CARDRSLT        00B001
011400     COPY X61CRES.                                              00B001
011500*                                                                00B001
011600 PROCEDURE DIVISION.                                             00B001
011700*                                                                00B001
011800 000-MAIN-BATCH-DRIVER.                                          00B001
011900     PERFORM 100-INITIALIZE-BATCH   THRU 100-EXIT.               00B001
012000     PERFORM 200-READ-LOTE-LINE     THRU 200-EXIT.               00B001
012100     PERFORM 250-PROCESS-ONE-LOTE-LINE THRU 250-EXIT              00B001
012200            UNTIL LOTE-EOF.                                      00B001
012300     PERFORM 900-TERMINATE-BATCH    THRU 900-EXIT.               00B001
012400*                                                                00B001
012500     GOBACK.                                                     00B001
012600*                                                                00B001
012700 100-INITIALIZE-BATCH.                                           00B001
012800     MOVE ZERO                          TO LINE-NUMBER           00B001
012900                                            RESULT-COUNT         00B001
013000                                            NEW-CARD-COUNT        00B001
013100                                            DUP-CARD-COUNT.       00B001
013200     MOVE SPACE                         TO CURRENT-BATCH-NUMBER. 00B001
013300*                                                                00B001
013400     OPEN INPUT  X61-CARD-LOTE.                                  00B001
013500     IF NOT LOTE-OK                                              00B001
013600        PERFORM RAISE-LOTE-OPEN-ERROR THRU RAISE-LOTE-OPEN-X     00B001
013700     END-IF.                                                     00B001
013800*                                                                00B001
013900     OPEN OUTPUT X61-CARD-RESULT.                                00B001
014000     IF NOT RSLT-OK                                              00B001
014100        PERFORM RAISE-RSLT-OPEN-ERROR THRU RAISE-RSLT-OPEN-X     00B001
014200     END-IF.                                                     00B001
014300 100-EXIT.                                                       00B001
014400     EXIT.                                                       00B001
014500*                                                                00B001
014600 200-READ-LOTE-LINE.                                             00B001
014700     READ X61-CARD-LOTE INTO LOTE-LINE-REC                       00B001
014800         AT END                                                  00B001
014900            SET LOTE-EOF            TO TRUE                      00B001
015000         NOT AT END                                              00B001
015100            ADD 1                   TO LINE-NUMBER               00B001
015200     END-READ.                                                   00B001
015300*                                                                00B001
015400     IF NOT LOTE-OK AND NOT LOTE-EOF                             00B001
015500        PERFORM RAISE-LOTE-READ-ERROR THRU RAISE-LOTE-READ-X     00B001
015600     END-IF.                                                     00B001
015700 200-EXIT.                                                       00B001
015800     EXIT.                                                       00B001
015900*                                                                00B001
016000 250-PROCESS-ONE-LOTE-LINE.                                      00B001
016100     MOVE SPACE                         TO CL-RAW-LINE.          00B001
016200     IF LOTE-LINE-LEN > ZERO                                     00B001
016300        MOVE LOTE-LINE-REC (1:LOTE-LINE-LEN) TO CL-RAW-LINE      00B001
016400                                                 (1:LOTE-LINE-LEN)00B001
016500     END-IF.                                                     00B001
016600*                                                                00B001
016700*    step 3 - skip a blank line; still counts toward LINE-NUMBER 00B001
016750*    2008-03-11 JGM X61-0079 - the skip was coded as a GO TO     00B001
016760*    past the read at the bottom of this paragraph, so a blank  00B001
016770*    line (exactly what X61-0035 introduced this test to catch) 00B001
016780*    never advanced to the next record and hung the run. the    00B001
016790*    classify calls now sit inside the ELSE leg so the read     00B001
016800*    always fires on the way out.                               00B001
016900     IF LOTE-LINE-LEN = ZERO OR CL-RAW-LINE = SPACE              00B001
016920        CONTINUE                                                 00B001
016940     ELSE                                                        00B001
016960        PERFORM 290-FIND-FIRST-SIGNIFICANT-CHAR THRU 290-EXIT    00B001
016980        PERFORM 300-CLASSIFY-LOTE-LINE          THRU 300-EXIT    00B001
017000     END-IF.                                                     00B001
017100*                                                                00B001
017500     PERFORM 200-READ-LOTE-LINE              THRU 200-EXIT.      00B001
017600 250-EXIT.                                                       00B001
017700     EXIT.                                                       00B001
017800*                                                                00B001
017900 290-FIND-FIRST-SIGNIFICANT-CHAR.                                00B001
018000     MOVE ZERO                          TO CL-LEAD-SPACES.       00B001
018100     INSPECT CL-RAW-LINE TALLYING CL-LEAD-SPACES                 00B001
018200             FOR LEADING SPACE.                                  00B001
018300     COMPUTE CL-FIRST-POS = CL-LEAD-SPACES + 1.                  00B001
018400     MOVE CL-RAW-LINE (CL-FIRST-POS:1)  TO CL-FIRST-CHAR.        00B001
018500 290-EXIT.                                                       00B001
018600     EXIT.                                                       00B001
018700*                                                                00B001
018800 300-CLASSIFY-LOTE-LINE.                                         00B001
018900*    a. header - tested first so a long header line never falls 00B001
019000*       through to the footer test (see 1999-02-11 fix above)   00B001
019100     IF LOTE-LINE-LEN >= 45                                      00B001
019200        AND CL-FIRST-CHAR NOT = WK-DETAIL-LITERAL                00B001
019300        AND CL-RAW-LINE (CL-FIRST-POS:4) NOT = WK-LOTE-LITERAL   00B001
019400        PERFORM 310-PROCESS-HEADER-LINE THRU 310-EXIT            00B001
019500*    b. detail                                                   00B001
019600     ELSE                                                        00B001
019700        IF CL-FIRST-CHAR = WK-DETAIL-LITERAL                     00B001
019800           PERFORM 320-PROCESS-DETAIL-LINE THRU 320-EXIT         00B001
019900*    c. footer                                                   00B001
020000        ELSE                                                     00B001
020100           IF LOTE-LINE-LEN >= 8                                 00B001
020200              AND CL-RAW-LINE (CL-FIRST-POS:4) = WK-LOTE-LITERAL 00B001
020300              PERFORM 330-PROCESS-FOOTER-LINE THRU 330-EXIT      00B001
020400           END-IF                                                00B001
020500        END-IF                                                   00B001
020600     END-IF.                                                     00B001
020700 300-EXIT.                                                       00B001
020800     EXIT.                                                       00B001
020900*                                                                00B001
021000 310-PROCESS-HEADER-LINE.                                        00B001
021100     IF CL-HDR-BATCH-NUMBER NOT = SPACE                          00B001
021200        MOVE CL-HDR-BATCH-NUMBER        TO CURRENT-BATCH-NUMBER  00B001
021300     END-IF.                                                     00B001
021400 310-EXIT.                                                       00B001
021500     EXIT.                                                       00B001
021600*                                                                00B001
021700 320-PROCESS-DETAIL-LINE.                                        00B001
021800*    fixed-format branch used when the line is at least 8        00B001
021900*    characters long - shorter lines cannot carry a card number  00B001
022000*    and are silently skipped (X61-0038).                        00B001
022100     IF LOTE-LINE-LEN >= 8                                       00B001
022200        PERFORM 322-VALIDATE-CARD-NUMBER-TEXT THRU 322-EXIT      00B001
022300        IF CL-SIG-LEN > ZERO                                     00B001
022400           PERFORM 324-PARSE-SEQUENCE-NUMBER-TEXT THRU 324-EXIT  00B001
022500           PERFORM 400-REGISTER-DETAIL-CARD      THRU 400-EXIT   00B001
022600        END-IF                                                   00B001
022700     END-IF.                                                     00B001
022800 320-EXIT.                                                       00B001
022900     EXIT.                                                       00B001
023000*                                                                00B001
023100 322-VALIDATE-CARD-NUMBER-TEXT.                                  00B001
023200*    business rule 2 - accepted only if, trimmed, it is non      00B001
023300*    empty and all digits 0-9                                    00B001
023400     MOVE ZERO                          TO CL-TRAIL-SPACES.      00B001
023500     INSPECT CL-DET-NUMERO-CARTAO TALLYING CL-TRAIL-SPACES       00B001
023600             FOR TRAILING SPACE.                                 00B001
023700     COMPUTE CL-SIG-LEN = 19 - CL-TRAIL-SPACES.                  00B001
023800*                                                                00B001
023900     IF CL-SIG-LEN > ZERO                                        00B001
024000        IF CL-DET-NUMERO-CARTAO (1:CL-SIG-LEN)                   00B001
024100                                     NOT X61-DIGITS-ONLY          00B001
024200           MOVE ZERO                   TO CL-SIG-LEN             00B001
024300        END-IF                                                   00B001
024400     END-IF.                                                     00B001
024500 322-EXIT.                                                       00B001
024600     EXIT.                                                       00B001
024700*                                                                00B001
024800 324-PARSE-SEQUENCE-NUMBER-TEXT.                                 00B001
024900*    business rule 3 - strip every non-digit character; empty   00B001
025000*    remainder means sequence number zero                        00B001
025100     MOVE ZERO                          TO SEQUENCE-NUMBER.      00B001
025200     MOVE 1                             TO SEQ-IDX.              00B001
025300     PERFORM 3241-FOLD-ONE-SEQ-CHAR THRU 3241-EXIT               00B001
025400            VARYING SEQ-IDX FROM 1 BY 1 UNTIL SEQ-IDX > 6.       00B001
025500 324-EXIT.                                                       00B001
025600     EXIT.                                                       00B001
025700*                                                                00B001
025800 3241-FOLD-ONE-SEQ-CHAR.                                         00B001
025900     MOVE CL-DET-NUMERACAO (SEQ-IDX:1)  TO SEQ-DIGIT-CHAR.       00B001
026000     IF SEQ-DIGIT-CHAR IS X61-DIGITS-ONLY                        00B001
026100        MOVE SEQ-DIGIT-CHAR             TO SEQ-DIGIT-NUM         00B001
026200        COMPUTE SEQUENCE-NUMBER =                                00B001
026300                SEQUENCE-NUMBER * 10 + SEQ-DIGIT-NUM             00B001
026400     END-IF.                                                     00B001
026500 3241-EXIT.                                                      00B001
026600     EXIT.                                                       00B001
026700*                                                                00B001
026800 330-PROCESS-FOOTER-LINE.                                        00B001
026900     IF CL-FTR-BATCH-NUMBER NOT = SPACE                          00B001
027000        MOVE CL-FTR-BATCH-NUMBER        TO CURRENT-BATCH-NUMBER  00B001
027100     END-IF.                                                     00B001
027200 330-EXIT.                                                       00B001
027300     EXIT.                                                       00B001
027400*                                                                00B001
027500 400-REGISTER-DETAIL-CARD.                                       00B001
027600     MOVE SPACE                         TO RS-CARD-NUMBER.       00B001
027700     MOVE CL-DET-NUMERO-CARTAO (1:CL-SIG-LEN)                    00B001
027800                                         TO RS-CARD-NUMBER        00B001
027900                                            (1:CL-SIG-LEN).       00B001
028000     MOVE CL-SIG-LEN                    TO RS-CARD-NUMBER-LEN.   00B001
028100     MOVE CURRENT-BATCH-NUMBER          TO RS-BATCH-NUMBER.      00B001
028200     MOVE SEQUENCE-NUMBER               TO RS-SEQUENCE-NUMBER.   00B001
028300     SET  RS-FUNCTION-REGISTER          TO TRUE.                 00B001
028400*                                                                00B001
028500     CALL 'X61R001' USING X61-CARD-SVC-PARMS                     00B001
028600              ON EXCEPTION                                       00B001
028700                 PERFORM RAISE-CARDSVC-CALL-ERROR                00B001
028800                    THRU RAISE-CARDSVC-CALL-X                    00B001
028900          NOT ON EXCEPTION                                       00B001
029000                 PERFORM 360-WRITE-RESULT-LINE                   00B001
029100                    THRU 360-EXIT                                00B001
029200     END-CALL.                                                   00B001
029300 400-EXIT.                                                       00B001
029400     EXIT.                                                       00B001
029500*                                                                00B001
029600 360-WRITE-RESULT-LINE.                                          00B001
029700     MOVE LINE-NUMBER                   TO RR-LINE-NUMBER.       00B001
029800     MOVE SEQUENCE-NUMBER               TO RR-SEQUENCE-NUMBER.   00B001
029900     MOVE RS-RESULT-CARD-ID             TO RR-CARD-ID.           00B001
030000     MOVE RS-RESULT-ALREADY-EXISTS      TO RR-ALREADY-EXISTS.    00B001
030100     MOVE RS-RESULT-MESSAGE             TO RR-MESSAGE.           00B001
030200*                                                                00B001
030300     WRITE RESULT-LINE-REC FROM X61-RESULT-LINE-REC.             00B001
030400     ADD 1                              TO RESULT-COUNT.         00B001
030500     IF RS-ALREADY-EXISTS-YES                                    00B001
030600        ADD 1                           TO DUP-CARD-COUNT        00B001
030700     ELSE                                                        00B001
030800        ADD 1                           TO NEW-CARD-COUNT        00B001
030900     END-IF.                                                     00B001
031000 360-EXIT.                                                       00B001
031100     EXIT.                                                       00B001
031200*                                                                00B001
031300 900-TERMINATE-BATCH.                                            00B001
031400     SET  RS-FUNCTION-TERMINATE         TO TRUE.                 00B001
031500     CALL 'X61R001' USING X61-CARD-SVC-PARMS                     00B001
031600              ON EXCEPTION                                       00B001
031700                 PERFORM RAISE-CARDSVC-CALL-ERROR                00B001
031800                    THRU RAISE-CARDSVC-CALL-X                    00B001
031900     END-CALL.                                                   00B001
032000*                                                                00B001
032100     CLOSE X61-CARD-LOTE X61-CARD-RESULT.                        00B001
032200*                                                                00B001
032300     DISPLAY 'X61B001 - LOTE LINES READ .......: ' LINE-NUMBER.  00B001
032400     DISPLAY 'X61B001 - RESULTS WRITTEN ........: ' RESULT-COUNT.00B001
032500     DISPLAY 'X61B001 - NEW CARDS REGISTERED ...: ' NEW-CARD-COUNT.00B001
032600     DISPLAY 'X61B001 - ALREADY REGISTERED .....: ' DUP-CARD-COUNT.00B001
032650     IF WS-TRACE-ON                                               00B001
032660        DISPLAY 'X61B001 - TRACE - CURRENT BATCH NUMBER: '        00B001
032670                CURRENT-BATCH-NUMBER                              00B001
032680     END-IF.                                                      00B001
032700 900-EXIT.                                                       00B001
032800     EXIT.                                                       00B001
032900*                                                                00B001
033000*--- INPUT/OUTPUT ERRORS -------------------------------------   00B001
033100 RAISE-LOTE-OPEN-ERROR.                                          00B001
033200     DISPLAY 'X61B001 - LOTE OPEN ERROR - FS: ' LOTE-FS.         00B001
033300     MOVE 8                             TO RETURN-CODE.          00B001
033400     GOBACK.                                                     00B001
033500 RAISE-LOTE-OPEN-X.                                              00B001
033600     EXIT.                                                       00B001
033700*                                                                00B001
033800 RAISE-LOTE-READ-ERROR.                                          00B001
033900     DISPLAY 'X61B001 - LOTE READ ERROR - FS: ' LOTE-FS          00B001
034000             ' AT LINE ' LINE-NUMBER.                            00B001
034100     MOVE 8                             TO RETURN-CODE.          00B001
034200     GOBACK.                                                     00B001
034300 RAISE-LOTE-READ-X.                                              00B001
034400     EXIT.                                                       00B001
034500*                                                                00B001
034600 RAISE-RSLT-OPEN-ERROR.                                          00B001
034700     DISPLAY 'X61B001 - RESULT FILE OPEN ERROR - FS: ' RSLT-FS.  00B001
034800     MOVE 8                             TO RETURN-CODE.          00B001
034900     GOBACK.                                                     00B001
035000 RAISE-RSLT-OPEN-X.                                              00B001
035100     EXIT.                                                       00B001
035200*                                                                00B001
035300*--- RUNTIME ERRORS -------------------------------------------  00B001
035400 RAISE-CARDSVC-CALL-ERROR.                                       00B001
035500     DISPLAY 'X61B001 - CALL TO X61R001 RAISED AN EXCEPTION'     00B001
035600             ' AT LINE ' LINE-NUMBER.                            00B001
035700     MOVE 12                            TO RETURN-CODE.          00B001
035800     GOBACK.                                                     00B001
035900 RAISE-CARDSVC-CALL-X.                                           00B001
036000     EXIT.                                                       00B001
