000100*-----------------------------------------------------------*00CT01
000200* X61CTAB  -  CNR IN-MEMORY CARD TABLE (FULL-SCAN LOOKUP)    *00CT01
000300*-----------------------------------------------------------*00CT01
000400* **++ X61R001 loads X61-CARD-MASTER into this table once,   00CT01
000500*      per run, and scans it linearly for CT-HASH matches -  00CT01
000600*      there is no KSDS/indexed access on this box, so a     00CT01
000700*      full scan is the access method this shop settled on   00CT01
000750*      for the card master (see CNR design notes).            00CT01
000800*      shape mirrors the X60 FMT-EL override table this      00CT01
000900*      copybook was adapted from (OCCURS ... DEPENDING ON,   00CT01
001000*      walked with a PERFORM VARYING paragraph).             00CT01
001100*-----------------------------------------------------------*00CT01
001200* 1998-11-12 RSP X61-0033  FIRST CUT, 5000-ENTRY CEILING.     00CT01
001300* 2005-07-30 TBQ X61-0066  CEILING RAISED TO 50000 - THE      00CT01
001400*             CARD POPULATION OUTGREW THE ORIGINAL SIZING.    00CT01
001500*-----------------------------------------------------------*00CT01
001600 01  X61-CARD-TABLE-AREA.                                     00CT02
001700     03  CT-ENTRY-TOT                    PIC 9(9) COMP.       00CT02
001800     03  FILLER                          PIC X(04).           00CT02
001900     03  CT-ENTRY-TB.                                         00CT02
002000         05  CT-ENTRY OCCURS 0 TO 50000 TIMES                 00CT02
002100                      DEPENDING ON CT-ENTRY-TOT                00CT02
002200                      INDEXED BY CT-IDX.                       00CT02
002300             07  CT-CARD-ID              PIC 9(09).            00CT02
002400             07  CT-CARD-HASH            PIC X(64).            00CT02
002500             07  CT-BATCH-NUMBER         PIC X(08).            00CT02
002600             07  CT-SEQUENCE-NUMBER      PIC 9(06).            00CT02
002700             07  FILLER                  PIC X(04).            00CT02
