000100*-----------------------------------------------------------*00CN01
000200* X61CLIN  -  CNR RAW BATCH LINE LAYOUT                      *00CN01
000300*-----------------------------------------------------------*00CN01
000400* **++ one physical line of the X61 card numbering ("LOTE")  00CN01
000500*      batch file, held as an 80-byte legacy card image and  00CN01
000600*      viewed three different ways depending on how          00CN01
000700*      X61B001 classifies it:                                00CN01
000800*        CL-DETAIL-VIEW  - a "C" detail ("C") line           00CN01
000900*        CL-HEADER-VIEW  - any non C/ non LOTE line >= 45    00CN01
001000*        CL-FOOTER-VIEW  - a line starting with literal LOTE 00CN01
001100*      classification itself is done by X61B001 against      00CN01
001200*      CL-RAW-LINE; the REDEFINES below only give named       00CN01
001300*      field access once the kind of line is known.           00CN01
001400*-----------------------------------------------------------*00CN01
001500* 1998-11-06 RSP X61-0031  FIRST CUT, CARRIED FROM THE ISO    00CN01
001600*             8583 X60 DEBLOCK LAYOUTS.                       00CN01
001700* 2003-02-19 TBQ X61-0058  WIDENED RAW LINE TO 80 BYTES TO    00CN01
001800*             MATCH THE CARD-IMAGE READER ON THE NEW LOTE     00CN01
001900*             FEED (WAS 64).                                  00CN01
002000*-----------------------------------------------------------*00CN01
002100 01  X61-CARD-LINE-REC.                                       00CN02
002200     03  CL-RAW-LINE                     PIC X(80).           00CN02
002300*        ---------------------------------------------        00CN02
002400*        DETAIL ("C") VIEW - CARD-DETAIL-RECORD                00CN02
002500*        ---------------------------------------------        00CN02
002600     03  CL-DETAIL-VIEW REDEFINES CL-RAW-LINE.                 00CN03
002700         05  CL-DET-IDENTIFICADOR        PIC X(01).            00CN03
002800         05  CL-DET-NUMERACAO            PIC X(06).            00CN03
002900         05  CL-DET-NUMERO-CARTAO        PIC X(19).            00CN03
003000         05  FILLER                      PIC X(54).            00CN03
003100*        ---------------------------------------------        00CN02
003200*        HEADER VIEW - BATCH-HEADER-RECORD                     00CN02
003300*        (BATCH NUMBER SITS IN COLUMNS 38-45 OF THE CARRIER    00CN02
003400*        RECORD; EVERYTHING ELSE ON A HEADER LINE IS NOT OUR   00CN02
003500*        BUSINESS AND IS CARRIED AS FILLER.)                   00CN02
003600*        ---------------------------------------------        00CN02
003700     03  CL-HEADER-VIEW REDEFINES CL-RAW-LINE.                 00CN03
003800         05  FILLER                      PIC X(37).            00CN03
003900         05  CL-HDR-BATCH-NUMBER         PIC X(08).             00CN03
004000         05  FILLER                      PIC X(35).             00CN03
004100*        ---------------------------------------------         00CN02
004200*        FOOTER VIEW - BATCH-FOOTER-RECORD                     00CN02
004300*        (THE WORD "LOTE" OCCUPIES THE FIRST FOUR BYTES OF     00CN02
004400*        THE FOOTER CARRIER; THE BATCH NUMBER IS THE WHOLE     00CN02
004500*        FIRST 8 BYTES, LOTE LITERAL INCLUDED, RIGHT-TRIMMED   00CN02
004600*        PER THE CNR FOOTER LAYOUT.)                            00CN02
004700*        ---------------------------------------------         00CN02
004800     03  CL-FOOTER-VIEW REDEFINES CL-RAW-LINE.                 00CN03
004900         05  CL-FTR-BATCH-NUMBER         PIC X(08).             00CN03
005000         05  FILLER REDEFINES CL-FTR-BATCH-NUMBER.              00CN03
005100             07  CL-FTR-LOTE-LITERAL     PIC X(04).             00CN03
005200             07  CL-FTR-BATCH-SUFFIX     PIC X(04).             00CN03
005300         05  FILLER                      PIC X(72).             00CN03
