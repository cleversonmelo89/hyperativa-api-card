000100 IDENTIFICATION DIVISION.                                      00H001
000200 PROGRAM-ID.     X61H001.                                      00H001
000300 AUTHOR.         R S PELLETIER.                                00H001
000400 INSTALLATION.   CARD OPERATIONS - DATA PROCESSING DIVISION.   00H001
000500 DATE-WRITTEN.   11/10/1998.                                    00H001
000600 DATE-COMPILED.                                                 00H001
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.              00H001
000800*-----------------------------------------------------------*  00H001
000900* X61H001                                                    *  00H001
001000* **++ EncryptionService - produces the 64-byte dedup digest    00H001
001100*      X61R001 uses to recognise a card number it has already   00H001
001200*      registered.                                              00H001
001300*                                                                00H001
001400*      THIS SHOP'S COMPILER HAS NO ONE-WAY DIGEST PRIMITIVE AND  00H001
001500*      THE 64-BYTE DIGEST FORMAT WAS ALREADY FIXED BY THE CARD   00H001
001600*      MASTER LAYOUT, SO THAT EXACT ALGORITHM CANNOT BE          00H001
001700*      REPRODUCED HERE. INSTEAD THE PAN'S DIGITS ARE FOLDED      00H001
001800*      THROUGH FOUR INDEPENDENT MULTIPLY/ADD ACCUMULATORS, EACH  00H001
001900*      REDUCED MODULO A DIFFERENT LARGE PRIME (SEE FOLD-PRIME-TB 00H001
002000*      BELOW), AND EACH ACCUMULATOR IS RENDERED AS 16 LOWERCASE  00H001
002100*      HEX DIGITS (64 HEX DIGITS TOTAL, TO FILL THE SAME-SIZED   00H001
002200*      OUTPUT FIELD). THE SAME CARD NUMBER ALWAYS FOLDS TO THE   00H001
002300*      SAME 64 CHARACTERS, WHICH IS ALL X61R001'S FULL-SCAN      00H001
002400*      DEDUP LOOKUP ACTUALLY NEEDS - IT IS NOT A CRYPTOGRAPHIC   00H001
002500*      HASH AND MUST NOT BE RELIED ON FOR ANYTHING BUT DEDUP.    00H001
002600*      DOCUMENTED LIMITATION - SEE CNR DESIGN FILE.              00H001
002700*                                                                00H001
002800*      ADAPTED FROM THE X60D002 RECURSIVE TLV DEBLOCK - THE      00H001
002900*      BYTE-AT-A-TIME SCAN LOOP IS KEPT, RECURSION IS DROPPED,   00H001
003000*      BECAUSE FOLDING A FIXED 19-BYTE FIELD NEEDS NO RECURSION. 00H001
003100*-----------------------------------------------------------*  00H001
003200*  CHANGE LOG                                                  00H001
003300*-----------------------------------------------------------*  00H001
003400* 1998-11-10 RSP X61-0033  FIRST CUT, TWO ACCUMULATORS.       *00H001
003500* 1999-04-02 RSP X61-0041  RAISED TO FOUR ACCUMULATORS AFTER    00H001
003600*             QA FOUND TWO 16-DIGIT PANS FOLDING TO THE SAME    00H001
003700*             32-HEX-CHARACTER DIGEST.                          00H001
003800* 1999-07-30 RSP X61-0999Y2K REVIEWED FOR CENTURY ROLLOVER -    00H001
003900*             NO DATE FIELDS IN THIS PROGRAM. NO CHANGES.       00H001
004000* 2002-10-08 TBQ X61-0053  ACCUMULATORS, PRIMES AND MULTIPLIERS 00H001
004100*             MOVED INTO PARALLEL TABLES SO ONE PAIR OF         00H001
004200*             PARAGRAPHS HANDLES ALL FOUR - WAS FOUR COPIES OF   00H001
004300*             THE SAME COMPUTE/DIVIDE STATEMENTS.                00H001
004350* 2008-03-18 JGM X61-0080  ADDED WS-FOLD-TRACE-SW FOR A DISPLAY   00H001
004360*             OF EACH ACCUMULATOR'S FINAL VALUE WHEN OPERATIONS   00H001
004370*             REPORTS A SUSPECT FOLD.                             00H001
004400*-----------------------------------------------------------*  00H001
004500 ENVIRONMENT DIVISION.                                          00H001
004600 CONFIGURATION SECTION.                                         00H001
004700 SOURCE-COMPUTER.    IBM-370.                                   00H001
004800 OBJECT-COMPUTER.    IBM-370.                                   00H001
004900 SPECIAL-NAMES.                                                 00H001
005000     C01 IS TOP-OF-FORM                                         00H001
005100     CLASS X61-DIGITS-ONLY IS '0' THRU '9'.                     00H001
005200*                                                                00H001
005300 DATA DIVISION.                                                 00H001
005400 WORKING-STORAGE SECTION.                                       00H001
005410 77  WS-FOLD-TRACE-SW                    PIC X(01) VALUE 'N'.    00H001
005420     88  WS-FOLD-TRACE-ON                    VALUE 'Y'.         00H001
005430*    standalone trace switch - flip to 'Y' to get a DISPLAY of   00H001
005440*    each accumulator's final value out of 400-RENDER-ONE-ACCUM 00H001
005450*    when a bad fold is reported by operations.                 00H001
005500 01  HEX-ALPHABET-AREA.                                         00H001
005600     03  HEX-ALPHABET                PIC X(16)                  00H001
005700                                      VALUE '0123456789abcdef'. 00H001
005800     03  FILLER REDEFINES HEX-ALPHABET.                         00H001
005900         05  HEX-DIGIT-CHAR OCCURS 16 TIMES PIC X(01).          00H001
006000     03  FILLER                       PIC X(04).                00H001
006100*                                                                00H001
006200*    four independent accumulators, one prime and one            00H001
006300*    multiplier per accumulator, all walked in parallel by       00H001
006400*    FOLD-ACC-IDX/FOLD-PRIME-IDX/FOLD-MULT-IDX together           00H001
006500 01  FOLD-ACCUMULATORS.                                          00H001
006600     03  FOLD-ACC  PIC 9(9) COMP OCCURS 4 TIMES                  00H001
006700                   INDEXED BY FOLD-ACC-IDX.                     00H001
006800     03  FILLER                       PIC X(04).                00H001
006900*                                                                00H001
007000 01  FOLD-PRIME-TB.                                              00H001
007100     03  FOLD-PRIME PIC 9(9) COMP OCCURS 4 TIMES                 00H001
007200                    INDEXED BY FOLD-PRIME-IDX.                  00H001
007300     03  FILLER                       PIC X(04).                00H001
007400*                                                                00H001
007500 01  FOLD-MULT-TB.                                               00H001
007600     03  FOLD-MULT  PIC 9(3) COMP OCCURS 4 TIMES                 00H001
007700                    INDEXED BY FOLD-MULT-IDX.                    00H001
007800     03  FILLER                       PIC X(04).                00H001
007850*    flat byte view of the multiplier table, used only by a     00H001
007860*    diagnostic DISPLAY when a fold run is traced                00H001
007870 01  FOLD-MULT-TB-FLAT REDEFINES FOLD-MULT-TB PIC X(16).         00H001
007900*                                                                00H001
008000*    least-significant-nibble-first scratch buffer for one      00H001
008100*    accumulator's 16 hex digits                                 00H001
008200 01  NIBBLE-BUFFER.                                              00H001
008300     03  NIBBLE-VAL PIC 9(2) COMP OCCURS 16 TIMES                00H001
008400                    INDEXED BY NIBBLE-IDX.                       00H001
008500     03  FILLER                       PIC X(04).                00H001
008550*    flat byte view of the nibble scratch buffer, used only by   00H001
008560*    a diagnostic DISPLAY when a fold run is traced               00H001
008570 01  NIBBLE-BUFFER-FLAT REDEFINES NIBBLE-BUFFER PIC X(20).       00H001
008600*                                                                00H001
008700 01  WORK-AREAS.                                                 00H001
008800     03  CHAR-IDX                     PIC 9(2) COMP.             00H001
008900     03  ACC-NUM                      PIC 9(1) COMP.             00H001
009000     03  ONE-INPUT-CHAR               PIC X(01).                 00H001
009100     03  ONE-DIGIT-VALUE              PIC 9(01).                 00H001
009200     03  HEX-WORK-ACC                 PIC 9(9) COMP.             00H001
009300     03  HEX-OUT-POS                  PIC 9(2) COMP.             00H001
009400     03  FILLER                       PIC X(04).                 00H001
009500*                                                                00H001
009600 LINKAGE SECTION.                                                00H001
009700     COPY X61HPRM.                                               00H001
009800*                                                                00H001
009900 PROCEDURE DIVISION USING X61-HASH-SVC-PARMS.                    00H001
010000*                                                                00H001
010100 000-MAIN-ENCRYPTION-SERVICE.                                    00H001
010200     IF HS-INPUT-LEN = ZERO                                      00H001
010300        SET  HS-RESULT-ZERO-LENGTH-ERROR TO TRUE                 00H001
010400        MOVE SPACE                      TO HS-OUTPUT-HASH        00H001
010500     ELSE                                                        00H001
010600        PERFORM 100-INITIALIZE-FOLD     THRU 100-EXIT            00H001
010700        PERFORM 200-FOLD-ONE-CHARACTER  THRU 200-EXIT            00H001
010800               VARYING CHAR-IDX FROM 1 BY 1                      00H001
010900               UNTIL CHAR-IDX > HS-INPUT-LEN                     00H001
011000        PERFORM 400-RENDER-ONE-ACCUM    THRU 400-EXIT            00H001
011100               VARYING ACC-NUM FROM 1 BY 1 UNTIL ACC-NUM > 4     00H001
011200        SET  HS-RESULT-OK               TO TRUE                  00H001
011300     END-IF.                                                     00H001
011400*                                                                00H001
011500     GOBACK.                                                     00H001
011600*                                                                00H001
011700 100-INITIALIZE-FOLD.                                            00H001
011800     MOVE ZERO             TO FOLD-ACC (1) FOLD-ACC (2)          00H001
011900                               FOLD-ACC (3) FOLD-ACC (4).        00H001
012000     MOVE 999999937        TO FOLD-PRIME (1).                    00H001
012100     MOVE 999999733        TO FOLD-PRIME (2).                    00H001
012200     MOVE 999999491        TO FOLD-PRIME (3).                    00H001
012300     MOVE 999999151        TO FOLD-PRIME (4).                    00H001
012400     MOVE 131              TO FOLD-MULT (1).                     00H001
012500     MOVE 137              TO FOLD-MULT (2).                     00H001
012600     MOVE 149              TO FOLD-MULT (3).                     00H001
012700     MOVE 151              TO FOLD-MULT (4).                     00H001
012800 100-EXIT.                                                       00H001
012900     EXIT.                                                       00H001
013000*                                                                00H001
013100 200-FOLD-ONE-CHARACTER.                                         00H001
013200     MOVE HS-INPUT-TEXT (CHAR-IDX:1)   TO ONE-INPUT-CHAR.        00H001
013300     IF ONE-INPUT-CHAR IS X61-DIGITS-ONLY                        00H001
013400        MOVE ONE-INPUT-CHAR            TO ONE-DIGIT-VALUE        00H001
013500     ELSE                                                        00H001
013600*       a non-digit byte still folds in, it just folds in as     00H001
013700*       zero - the dedup key stays stable either way              00H001
013800        MOVE ZERO                      TO ONE-DIGIT-VALUE        00H001
013900     END-IF.                                                     00H001
014000*                                                                00H001
014100     PERFORM 210-FOLD-ONE-ACCUMULATOR  THRU 210-EXIT             00H001
014200            VARYING FOLD-ACC-IDX FROM 1 BY 1 UNTIL               00H001
014300            FOLD-ACC-IDX > 4.                                    00H001
014400 200-EXIT.                                                       00H001
014500     EXIT.                                                       00H001
014600*                                                                00H001
014700 210-FOLD-ONE-ACCUMULATOR.                                       00H001
014800     SET  FOLD-PRIME-IDX  TO FOLD-ACC-IDX.                       00H001
014900     SET  FOLD-MULT-IDX   TO FOLD-ACC-IDX.                       00H001
015000     COMPUTE FOLD-ACC (FOLD-ACC-IDX) =                           00H001
015100             FOLD-ACC (FOLD-ACC-IDX) * FOLD-MULT (FOLD-MULT-IDX) 00H001
015200             + ONE-DIGIT-VALUE.                                   00H001
015300     DIVIDE FOLD-ACC (FOLD-ACC-IDX) BY FOLD-PRIME (FOLD-PRIME-IDX)00H001
015400             GIVING HEX-WORK-ACC                                 00H001
015500             REMAINDER FOLD-ACC (FOLD-ACC-IDX).                   00H001
015600 210-EXIT.                                                       00H001
015700     EXIT.                                                       00H001
015800*                                                                00H001
015900*    renders accumulator ACC-NUM's 16 hex digits into the        00H001
016000*    matching 16-byte slot of HS-OUTPUT-HASH                     00H001
016100 400-RENDER-ONE-ACCUM.                                           00H001
016200     SET  FOLD-ACC-IDX                 TO ACC-NUM.               00H001
016300     MOVE FOLD-ACC (FOLD-ACC-IDX)      TO HEX-WORK-ACC.          00H001
016350     IF WS-FOLD-TRACE-ON                                          00H001
016360        DISPLAY 'X61H001 - TRACE - ACC ' ACC-NUM ' = ' HEX-WORK-ACC00H001
016370     END-IF.                                                      00H001
016400     PERFORM 410-EXTRACT-ONE-NIBBLE    THRU 410-EXIT             00H001
016500            VARYING NIBBLE-IDX FROM 1 BY 1 UNTIL NIBBLE-IDX > 16.00H001
016600     PERFORM 420-EMIT-ONE-NIBBLE       THRU 420-EXIT             00H001
016700            VARYING NIBBLE-IDX FROM 1 BY 1 UNTIL NIBBLE-IDX > 16.00H001
016800 400-EXIT.                                                       00H001
016900     EXIT.                                                       00H001
017000*                                                                00H001
017100*    peels nibbles off least-significant first so the whole      00H001
017200*    value, however small, ends up correctly zero-padded on      00H001
017300*    the left once 420 writes it out most-significant first       00H001
017400 410-EXTRACT-ONE-NIBBLE.                                         00H001
017500     DIVIDE HEX-WORK-ACC BY 16                                    00H001
017600             GIVING HEX-WORK-ACC                                  00H001
017700             REMAINDER NIBBLE-VAL (NIBBLE-IDX).                   00H001
017800 410-EXIT.                                                       00H001
017900     EXIT.                                                       00H001
018000*                                                                00H001
018100 420-EMIT-ONE-NIBBLE.                                            00H001
018200     COMPUTE HEX-OUT-POS =                                       00H001
018300             (ACC-NUM - 1) * 16 + (17 - NIBBLE-IDX).             00H001
018400     MOVE HEX-DIGIT-CHAR (NIBBLE-VAL (NIBBLE-IDX) + 1)            00H001
018500                          TO HS-OUTPUT-HASH (HEX-OUT-POS:1).      00H001
018600 420-EXIT.                                                       00H001
018700     EXIT.                                                       00H001
