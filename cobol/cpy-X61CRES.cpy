000100*-----------------------------------------------------------*00CR01
000200* X61CRES  -  CNR CARD-REGISTER-RESULT OUTPUT RECORD         *00CR01
000300*-----------------------------------------------------------*00CR01
000400* **++ one line per lote detail record processed, written    00CR01
000500*      by X61B001 to the results file so an operator can     00CR01
000600*      reconcile the lote against what actually got posted.  00CR01
000700*      adapted from the X60D002O tlv-element output list -    00CR01
000800*      that copybook carried an OCCURS list of tag/value      00CR01
000900*      pairs; this one is a single flat print-style line      00CR01
001000*      since the CNR design calls for one result record,     00CR01
001100*      not a list, per CALL to X61R001.                       00CR01
001200*-----------------------------------------------------------*00CR01
001300* 1998-11-13 RSP X61-0034  FIRST CUT.                         00CR01
001400*-----------------------------------------------------------*00CR01
001500 01  X61-RESULT-LINE-REC.                                     00CR02
001600     03  RR-LINE-NUMBER                  PIC 9(06).           00CR02
001700     03  FILLER                          PIC X(01)  VALUE SPACE.00CR02
001800     03  RR-SEQUENCE-NUMBER              PIC 9(06).           00CR02
001900     03  FILLER                          PIC X(01)  VALUE SPACE.00CR02
002000     03  RR-CARD-ID                      PIC 9(09).           00CR02
002100     03  FILLER                          PIC X(01)  VALUE SPACE.00CR02
002200     03  RR-ALREADY-EXISTS               PIC X(01).           00CR02
002300         88  RR-ALREADY-EXISTS-YES           VALUE 'Y'.       00CR02
002400         88  RR-ALREADY-EXISTS-NO            VALUE 'N'.       00CR02
002500     03  FILLER                          PIC X(01)  VALUE SPACE.00CR02
002600     03  RR-MESSAGE                      PIC X(30).           00CR02
002700     03  FILLER                          PIC X(24)  VALUE SPACE.00CR02
