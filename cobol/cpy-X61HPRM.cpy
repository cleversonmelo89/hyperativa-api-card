000100*-----------------------------------------------------------*00HP01
000200* X61HPRM  -  X61H001 (ENCRYPTIONSERVICE HASH) PARAMETERS    *00HP01
000300*-----------------------------------------------------------*00HP01
000400* **++ adapted from the X60D002I tlv-deblock input area -    00HP01
000500*      same shape (length-prefixed text in, formatted text   00HP01
000600*      out) repurposed for a fixed 19-byte PAN in and a      00HP01
000700*      64-byte lowercase hex digest out.                     00HP01
000800*-----------------------------------------------------------*00HP01
000900* 1998-11-10 RSP X61-0033  FIRST CUT.                         00HP01
001000*-----------------------------------------------------------*00HP01
001100 01  X61-HASH-SVC-PARMS.                                      00HP02
001200     03  HS-INPUT-TEXT                   PIC X(19).           00HP02
001300     03  HS-INPUT-LEN                    PIC 9(02) COMP.      00HP02
001400     03  HS-OUTPUT-HASH                  PIC X(64).           00HP02
001500     03  HS-RESULT-CODE                  PIC 9(02) COMP.      00HP02
001600         88  HS-RESULT-OK                    VALUE 0.        00HP02
001700         88  HS-RESULT-ZERO-LENGTH-ERROR     VALUE 10.       00HP02
001800     03  FILLER                          PIC X(08).           00HP02
