000100*-----------------------------------------------------------*00CM01
000200* X61CMST  -  CNR CARD MASTER RECORD (FD LAYOUT)             *00CM01
000300*-----------------------------------------------------------*00CM01
000400* **++ one stored card, one surrogate ID per card, keyed     00CM02
000500*      (by full scan - no KSDS on this box) on CM-CARD-HASH. 00CM02
000600*      the hash is a dedup fingerprint of the card number,   00CM02
000700*      NOT an encryption of it - see CM-ENCRYPTED-NUMBER     00CM02
000800*      below for the honest state of that requirement.      00CM02
000900*-----------------------------------------------------------*00CM01
001000*  MAINTENANCE HISTORY                                       00CM01
001100*-----------------------------------------------------------*00CM01
001200* 1998-11-06 RSP X61-0031  ORIGINAL LAYOUT. CARD-ID, HASH,    00CM01
001300*             ENCRYPTED NUMBER, BATCH, SEQUENCE.              00CM01
001400* 1999-03-22 RSP X61-0040  CM-CARD-HASH WIDENED FROM 32 TO    00CM01
001500*             64 BYTES AFTER SECURITY REVIEW ASKED FOR A      00CM01
001600*             LONGER DIGEST. OLD 32-BYTE FIELD KEPT BELOW AS  00CM01
001700*             FILLER FOR RECORDS WRITTEN BEFORE THIS DATE -   00CM01
001800*             SEE CM-CARD-HASH-OLD-32 REDEFINITION.           00CM01
001900* 2001-06-14 TBQ X61-0049  ADDED CM-BATCH-NUMBER / CM-SEQ     00CM01
002000*             -NUMBER SO AN OPERATOR CAN TRACE A MASTER       00CM01
002100*             RECORD BACK TO THE LOTE LINE THAT CREATED IT.   00CM01
002200* 2008-09-02 JGM X61-0077  RECORD WIDENED TO 140 BYTES AND    00CM01
002300*             PADDED; THE FIXED-BLOCK DASD POOL THIS FILE     00CM01
002400*             SHARES WITH THE X60 SUITE USES 140-BYTE         00CM01
002500*             PHYSICAL BLOCKS, SO THE LOGICAL RECORD IS SET   00CM01
002600*             TO MATCH AND AVOID SHORT-BLOCK WRITES.           00CM01
002700*-----------------------------------------------------------*00CM01
002800 01  X61-CARD-MASTER-REC.                                     00CM03
002900*    ---------------------------------------------------      00CM03
003000*    CM-CARD-ID - surrogate sequential id, assigned by        00CM03
003100*    X61R001 on first insert (1, 2, 3, ...). never reused.    00CM03
003200*    ---------------------------------------------------      00CM03
003300     03  CM-CARD-ID                      PIC 9(09).           00CM03
003400     03  FILLER REDEFINES CM-CARD-ID.                         00CM03
003500         05  CM-CARD-ID-EDIT             PIC Z(08)9.          00CM03
003600*    ---------------------------------------------------      00CM03
003700*    CM-CARD-HASH - dedup key. no one-way digest primitive is  00CM03
003800*    available on this compiler; x61h001 folds the pan through 00CM03
003900*    four independent accumulators and renders 64 lowercase    00CM03
004000*    hex characters (16 per accumulator). see x61h001 banner.  00CM03
004100*    ---------------------------------------------------      00CM03
004200     03  CM-CARD-HASH                    PIC X(64).           00CM03
004300     03  CM-CARD-HASH-OLD-32 REDEFINES CM-CARD-HASH.          00CM03
004400*        retained only so pre-1999-03-22 records (now long    00CM03
004500*        since reloaded) still map over this layout without   00CM03
004600*        a truncation abend if one is ever read cold.         00CM03
004700         05  FILLER                      PIC X(32).           00CM03
004800         05  FILLER                      PIC X(32).           00CM03
004900*    ---------------------------------------------------      00CM03
005000*    CM-ENCRYPTED-NUMBER - NOTE: this is the card number in   00CM03
005100*    the clear. the system of record encrypts this value      00CM03
005200*    with a reversible cipher before storing it; this shop's  00CM03
005300*    cobol compiler has no matching primitive, so the field   00CM03
005400*    keeps its historic name but holds plaintext. documented  00CM03
005500*    limitation - see CNR design file.                        00CM03
005600*    ---------------------------------------------------      00CM03
005700     03  CM-ENCRYPTED-NUMBER             PIC X(19).           00CM03
005800*    ---------------------------------------------------      00CM03
005900*    CM-BATCH-NUMBER / CM-SEQUENCE-NUMBER - carried state at  00CM03
006000*    the time this card was first read off the lote file.     00CM03
006100*    ---------------------------------------------------      00CM03
006200     03  CM-BATCH-NUMBER                 PIC X(08).           00CM03
006300     03  CM-SEQUENCE-NUMBER              PIC 9(06).           00CM03
006400     03  FILLER                          PIC X(34).           00CM03
